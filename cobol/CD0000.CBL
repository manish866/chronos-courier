000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    CD0000.                                                   
000400 AUTHOR.        D. HALVORSEN.                                             
000500 INSTALLATION.  COURIER SYSTEMS DEVELOPMENT - THIRD FLOOR.                
000600 DATE-WRITTEN.  1989-04-11.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED - DISPATCH OPS USE ONLY.                     
000900*----------------------------------------------------------------*        
001000*    CD0000  -  CHRONOS COURIER BATCH DISPATCH DRIVER                     
001100*                                                                         
001200*    READS ONE TRANSACTION PER RECORD FROM TRANSACTION-IN AND             
001300*    HANDS EACH ONE TO CD0100, THE DISPATCH ENGINE, MUCH THE              
001400*    SAME WAY SM0000 USED TO XCTL/LINK EACH WORKER PROGRAM OFF            
001500*    A SINGLE MENU TRANSACTION.  HERE THE "MENU CHOICE" IS THE            
001600*    TXN-CODE ON THE INCOMING RECORD RATHER THAN A PF KEY, AND            
001700*    THE HAND-OFF IS A PLAIN CALL SINCE THIS RUNS IN BATCH, NOT           
001800*    UNDER CICS.                                                          
001900*                                                                         
002000*    CD0100 KEEPS THE RIDER AND PACKAGE TABLES IN ITS OWN                 
002100*    WORKING-STORAGE FOR THE LIFE OF THE RUN, SO CD0000 CALLS IT          
002200*    ONCE MORE AT END OF FILE WITH CD-REQ-FUNCTION SET TO THE             
002300*    FINALIZE CODE SO IT CAN REWRITE THE MASTERS AND CLOSE ITS            
002400*    OWN FILES BEFORE THIS PROGRAM STOPS.                                 
002500*----------------------------------------------------------------*        
002600*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
002700*    D. HALVORSEN  1989-06-02  ADD-04471 - REJECT UNKNOWN CODES           
002800*                              ON THE WAY IN INSTEAD OF LETTING           
002900*                              CD0100 FIND OUT THE HARD WAY               
003000*    T. OYELARAN   1991-08-20  MTR-1180 - RUN-DATE STAMP ADDED            
003100*                              TO THE HEADING LINE FOR THE                
003200*                              OPERATOR'S RUN LOG                         
003300*    R. OKONKWO    1994-11-03  ADD-06920 - WIDENED TXN-ARG-3 TO           
003400*                              MATCH CDTRNWS/CDREQWS RESIZE               
003500*    R. OKONKWO    1995-03-14  MTR-1215 - REJECT A TRANSACTION            
003600*                              WHOSE ARG-3 IS NOT NUMERIC RATHER          
003700*                              THAN LET CD0100 ABEND ON A COMPUTE         
003800*    R. OKONKWO    1998-11-30  Y2K-0019 - WS-RUN-DATE EXPANDED TO         
003900*                              A FULL FOUR-DIGIT YEAR, CENTURY            
004000*                              WINDOW LOGIC REMOVED FROM THE OLD          
004100*                              TWO-DIGIT SCHEME                           
004200*    M. FERREIRA   2003-02-18  TKT-2255 - RECORD COUNT DISPLAYED          
004300*                              ON THE FINALIZE LINE FOR BALANCING         
004400*                              AGAINST THE OPERATOR'S RUN SHEET           
004500*----------------------------------------------------------------*        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.    IBM-PC.                                              
004900 OBJECT-COMPUTER.    IBM-PC.                                              
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS CD-ALPHA-CLASS IS 'A' THRU 'Z'                                 
005300     UPSI-0 ON STATUS IS CD-RERUN-SWITCH-ON                               
005400            OFF STATUS IS CD-RERUN-SWITCH-OFF.                            
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT TRANSACTION-IN  ASSIGN TO TRANIN                              
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS IS WS-TRANIN-STATUS.                              
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  TRANSACTION-IN                                                       
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORD CONTAINS 65 CHARACTERS.                                       
006500     COPY CDTRNWS.                                                        
006600 WORKING-STORAGE SECTION.                                                 
006700*----------------------------------------------------------------*        
006800*    FILE STATUS AND RUN CONTROL SWITCHES                                 
006900*----------------------------------------------------------------*        
007000 01  WS-TRANIN-STATUS                   PIC X(02).                        
007100     88  WS-TRANIN-OK                   VALUE '00'.                       
007200     88  WS-TRANIN-EOF                  VALUE '10'.                       
007300 01  WS-EOF-SWITCH                      PIC X(01) VALUE 'N'.              
007400     88  WS-END-OF-FILE                 VALUE 'Y'.                        
007500 77  WS-REC-COUNT                       PIC S9(8) COMP VALUE ZERO.        
007600*----------------------------------------------------------------*        
007700*    RUN-DATE STAMP FOR THE HEADING LINE ON THE OPERATOR'S LOG.           
007800*    Y2K-0019 - FULL FOUR-DIGIT YEAR, NO CENTURY WINDOW.                  
007900*----------------------------------------------------------------*        
008000 01  WS-RUN-DATE.                                                         
008100     05  WS-RUN-CCYY                    PIC 9(04).                        
008200     05  WS-RUN-MM                      PIC 9(02).                        
008300     05  WS-RUN-DD                      PIC 9(02).                        
008400 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE                                  
008500                                         PIC X(08).                       
008600     COPY CDREQWS.                                                        
008700 PROCEDURE DIVISION.                                                      
008800 0000-MAIN-CONTROL.                                                       
008900     OPEN INPUT TRANSACTION-IN                                            
009000     IF WS-TRANIN-STATUS NOT = '00'                                       
009100         DISPLAY 'CD0000 - TRANSACTION-IN OPEN FAILED - STATUS '          
009200             WS-TRANIN-STATUS                                             
009300         GO TO 0000-EXIT                                                  
009400     END-IF                                                               
009500     PERFORM 1000-READ-TRANSACTION THRU 1000-EXIT                         
009600     PERFORM 2000-PROCESS-ONE-TRANSACTION THRU 2000-EXIT                  
009700         UNTIL WS-END-OF-FILE                                             
009800     PERFORM 8000-FINALIZE-RUN THRU 8000-EXIT                             
009900     CLOSE TRANSACTION-IN.                                                
010000 0000-EXIT.                                                               
010100     STOP RUN.                                                            
010200*----------------------------------------------------------------*        
010300*    1000-READ-TRANSACTION - READ ONE RECORD, AHEAD OF THE LOOP           
010400*    THAT PROCESSES IT, IN THE USUAL PRIMING-READ FASHION.                
010500*----------------------------------------------------------------*        
010600 1000-READ-TRANSACTION.                                                   
010700     READ TRANSACTION-IN                                                  
010800         AT END                                                           
010900             MOVE 'Y' TO WS-EOF-SWITCH.                                   
011000 1000-EXIT.                                                               
011100     EXIT.                                                                
011200*----------------------------------------------------------------*        
011300*    2000-PROCESS-ONE-TRANSACTION - BUILD THE CALL LINKAGE BLOCK          
011400*    FROM THE RECORD JUST READ, HAND THE TRANSACTION TO CD0100,           
011500*    THEN READ THE NEXT ONE.                                              
011600*----------------------------------------------------------------*        
011700 2000-PROCESS-ONE-TRANSACTION.                                            
011800     PERFORM 2100-BUILD-REQUEST-BLOCK THRU 2100-EXIT                      
011900     IF CD-RESP-STATUS = '00' OR CD-RESP-STATUS = SPACES                  
012000         CALL 'CD0100' USING CD-REQUEST-BLOCK                             
012100         IF NOT CD-RESP-OK                                                
012200             DISPLAY 'CD0000 - CD0100 REJECTED TXN ' TXN-CODE             
012300                 ' - ' CD-RESP-MESSAGE                                    
012400         END-IF                                                           
012500     ELSE                                                                 
012600         DISPLAY 'CD0000 - ADD-04471 - UNRECOGNIZED TXN CODE - '          
012700             TXN-CODE                                                     
012800     END-IF                                                               
012900     ADD 1 TO WS-REC-COUNT                                                
013000     PERFORM 1000-READ-TRANSACTION THRU 1000-EXIT.                        
013100 2000-EXIT.                                                               
013200     EXIT.                                                                
013300*----------------------------------------------------------------*        
013400*    2100-BUILD-REQUEST-BLOCK - COPY THE TRANSACTION RECORD INTO          
013500*    THE CALL LINKAGE AND SCREEN OUT ANY TXN-CODE CD0100 WOULD            
013600*    NOT RECOGNIZE.  ADD-04471.  MTR-1215 ALSO SCREENS OUT A              
013700*    NON-NUMERIC ARG-3 - THE ONLY FIELD ON THE TAPE THAT EVER             
013800*    FEEDS A COMPUTE IN CD0100.                                           
013900*----------------------------------------------------------------*        
014000 2100-BUILD-REQUEST-BLOCK.                                                
014100     MOVE '1'            TO CD-REQ-FUNCTION                               
014200     MOVE TXN-CODE       TO CD-REQ-TXN-CODE                               
014300     MOVE TXN-ARG-1      TO CD-REQ-ARG-1                                  
014400     MOVE TXN-ARG-2      TO CD-REQ-ARG-2                                  
014500     MOVE TXN-ARG-3      TO CD-REQ-ARG-3                                  
014600     MOVE TXN-ARG-4      TO CD-REQ-ARG-4                                  
014700     MOVE SPACES         TO CD-RESP-MESSAGE                               
014800     MOVE '00'           TO CD-RESP-STATUS                                
014900     IF NOT TXN-IS-REGISTER-RIDER                                         
015000        AND NOT TXN-IS-UPDATE-RIDER                                       
015100        AND NOT TXN-IS-RIDER-OFFLINE                                      
015200        AND NOT TXN-IS-PLACE-ORDER                                        
015300        AND NOT TXN-IS-DELIVER                                            
015400        AND NOT TXN-IS-RPT-RIDER-PKGS                                     
015500        AND NOT TXN-IS-RPT-EXPRESS-MISSED                                 
015600         MOVE '10' TO CD-RESP-STATUS                                      
015700     END-IF                                                               
015800     IF TXN-ARG-3 NOT NUMERIC                                             
015900         DISPLAY 'CD0000 - MTR-1215 - NON-NUMERIC ARG-3 ON TAPE '         
016000             '- ' TXN-ARG-3-X                                             
016100         MOVE '10' TO CD-RESP-STATUS                                      
016200     END-IF.                                                              
016300 2100-EXIT.                                                               
016400     EXIT.                                                                
016500*----------------------------------------------------------------*        
016600*    8000-FINALIZE-RUN - ONE LAST CALL SO CD0100 CAN REWRITE THE          
016700*    RIDER AND PACKAGE MASTERS AND CLOSE ITS OWN FILES.  TKT-2255         
016800*    ADDED THE RECORD COUNT TO THE RUN LOG LINE FOR BALANCING.            
016900*    MTR-1180 STAMPS THE LINE WITH TODAY'S RUN DATE FOR THE               
017000*    OPERATOR'S RUN LOG.                                                  
017100*----------------------------------------------------------------*        
017200 8000-FINALIZE-RUN.                                                       
017300     MOVE '2' TO CD-REQ-FUNCTION                                          
017400     CALL 'CD0100' USING CD-REQUEST-BLOCK                                 
017500     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD                              
017600     DISPLAY 'CD0000 - RUN COMPLETE - RUN DATE: ' WS-RUN-DATE-X           
017700         ' - TRANSACTIONS READ: ' WS-REC-COUNT.                           
017800 8000-EXIT.                                                               
017900     EXIT.                                                                
