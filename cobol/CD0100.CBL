000100*----------------------------------------------------------------*        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    CD0100.                                                   
000400 AUTHOR.        D. HALVORSEN.                                             
000500 INSTALLATION.  COURIER SYSTEMS DEVELOPMENT - THIRD FLOOR.                
000600 DATE-WRITTEN.  1989-04-11.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED - DISPATCH OPS USE ONLY.                     
000900*----------------------------------------------------------------*        
001000*    CD0100  -  CHRONOS COURIER DISPATCH ENGINE                           
001100*                                                                         
001200*    CALLED ONCE PER TRANSACTION BY CD0000 WITH CD-REQUEST-BLOCK.         
001300*    THE RIDER TABLE, THE PACKAGE TABLE AND THE PENDING-QUEUE ARE         
001400*    HELD RIGHT HERE IN WORKING-STORAGE FOR THE LIFE OF THE RUN -         
001500*    THIS PROGRAM IS NOT INITIAL, SO WORKING-STORAGE SURVIVES             
001600*    FROM ONE CALL TO THE NEXT THE SAME WAY SM003'S COMMAREA              
001700*    CARRIED STATE ACROSS PSEUDO-CONVERSATIONAL SCREENS, ONLY             
001800*    HERE IT IS THE WHOLE FLEET RATHER THAN ONE TICKET.                   
001900*                                                                         
002000*    ON THE FIRST CALL OF THE RUN THE MASTERS ARE LOADED INTO THE         
002100*    TABLES (5100-LOAD-MASTERS).  ON THE LAST CALL, WHEN CD0000           
002200*    SETS CD-REQ-FUNCTION TO THE FINALIZE CODE AT END OF FILE, THE        
002300*    TABLES ARE REWRITTEN BACK OUT AND THE FILES CLOSED (SEE              
002400*    5900-REWRITE-MASTERS).  EVERY CALL IN BETWEEN IS ONE DISPATCH        
002500*    TRANSACTION, ROUTED BY 1000-DISPATCH OFF CD-REQ-TXN-CODE.            
002600*                                                                         
002700*    THERE IS NO WALL CLOCK IN A BATCH RERUN OF LAST NIGHT'S TAPE.        
002800*    WS-CD-CLOCK IS A TICK COUNTER, BUMPED ONCE PER TRANSACTION           
002900*    CALL, AND STANDS IN FOR "NOW" WHEREVER A TIMESTAMP FIELD ON          
003000*    PACKAGE-MASTER OR STATUS-CHANGE-LOG IS NEEDED.                       
003100*----------------------------------------------------------------*        
003200*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
003300*    D. HALVORSEN  1989-05-30  ADD-04471 - REJECT DUPLICATE RIDER         
003400*                              IDS ON REGISTRATION                        
003500*    T. OYELARAN   1991-08-19  MTR-1090 - FRAGILE PACKAGES MAY            
003600*                              ONLY GO TO FRAGILE-CAPABLE RIDERS          
003700*    T. OYELARAN   1991-08-25  MTR-1098 - PENDING-QUEUE ADDED SO          
003800*                              A PLACE_ORDER WITH NO ELIGIBLE             
003900*                              RIDER WAITS FOR ONE TO FREE UP             
004000*    R. OKONKWO    1994-11-02  ADD-06920 - REASSIGN A RIDER'S             
004100*                              IN-FLIGHT PACKAGES WHEN IT GOES            
004200*                              OFFLINE INSTEAD OF STRANDING THEM          
004300*    R. OKONKWO    1994-11-15  ADD-06955 - BEST-RIDER SEARCH NOW          
004400*                              BREAKS RELIABILITY TIES BY RIDER           
004500*                              ID SO REPLAYS ARE DETERMINISTIC            
004600*    R. OKONKWO    1995-03-14  MTR-1215 - 1000-DISPATCH NO LONGER         
004700*                              TRUSTS CD0000'S OWN ARG-3 CHECK -          
004800*                              A NON-NUMERIC ARG-3 IS REJECTED            
004900*                              HERE TOO RATHER THAN LEFT TO ABEND         
005000*                              ON THE FIRST COMPUTE                       
005100*    R. OKONKWO    1995-06-02  MTR-1230 - MASTER LOAD PARAGRAPHS          
005200*                              NOW VALIDATE RDR-STATUS AND                
005300*                              PKG-DEADLINE AS EACH RECORD COMES          
005400*                              IN, DUMPING THE RAW RECORD IF              
005500*                              EITHER MASTER WAS DAMAGED BY LAST          
005600*                              NIGHT'S TAPE COPY                          
005700*    R. OKONKWO    1996-02-20  MTR-1245 - THE DELIVERED AUDIT ROW         
005800*                              IS NOW WRITTEN BEFORE 3300 RUNS SO         
005900*                              IT CAN NO LONGER TRAIL AN ASSIGNED         
006000*                              ROW FOR THE PACKAGE THAT PICKUP            
006100*                              FREES UP.  SAME TICKET CLEARS              
006200*                              PICKUP-TIME ON A REQUEUE SO A              
006300*                              VOIDED ASSIGNMENT DOESN'T LEAVE A          
006400*                              STALE STAMP ON THE MASTER.                 
006500*    R. OKONKWO    1998-11-30  Y2K-0019 - NO CHANGE REQUIRED HERE,        
006600*                              TIMESTAMPS ARE LOGICAL TICKS, NOT          
006700*                              CALENDAR DATES - VERIFIED PER              
006800*                              Y2K STEERING COMMITTEE CHECKLIST           
006900*    M. FERREIRA   2003-02-18  TKT-2255 - REPORT-RIDER-PKGS               
007000*                              REWRITTEN TO USE THE CALLER'S              
007100*                              LOOKBACK ARGUMENT RATHER THAN A            
007200*                              HARD-CODED WINDOW                          
007300*    M. FERREIRA   2005-07-06  TKT-2601 - PACKAGE-MASTER REWRITE          
007400*                              NOW SKIPPED WHEN NO TRANSACTIONS           
007500*                              TOUCHED A PACKAGE, SAVING A PASS           
007600*                              ON SHORT OVERNIGHT RUNS                    
007700*----------------------------------------------------------------*        
007800 ENVIRONMENT DIVISION.                                                    
007900 CONFIGURATION SECTION.                                                   
008000 SOURCE-COMPUTER.    IBM-PC.                                              
008100 OBJECT-COMPUTER.    IBM-PC.                                              
008200 SPECIAL-NAMES.                                                           
008300     C01 IS TOP-OF-FORM                                                   
008400     CLASS CD-ALPHA-CLASS IS 'A' THRU 'Z'                                 
008500     UPSI-0 ON STATUS IS CD-COLD-START-ON                                 
008600            OFF STATUS IS CD-COLD-START-OFF.                              
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900     SELECT RIDER-MASTER    ASSIGN TO RIDERMS                             
009000            ORGANIZATION IS SEQUENTIAL                                    
009100            FILE STATUS IS WS-RIDERMS-STATUS.                             
009200     SELECT PACKAGE-MASTER  ASSIGN TO PACKGMS                             
009300            ORGANIZATION IS SEQUENTIAL                                    
009400            FILE STATUS IS WS-PACKGMS-STATUS.                             
009500     SELECT AUDIT-LOG-OUT   ASSIGN TO AUDITLOG                            
009600            ORGANIZATION IS LINE SEQUENTIAL                               
009700            FILE STATUS IS WS-AUDITLOG-STATUS.                            
009800     SELECT REPORT-OUT      ASSIGN TO RPTOUT                              
009900            ORGANIZATION IS LINE SEQUENTIAL                               
010000            FILE STATUS IS WS-RPTOUT-STATUS.                              
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  RIDER-MASTER                                                         
010400     LABEL RECORDS ARE STANDARD                                           
010500     RECORD CONTAINS 40 CHARACTERS.                                       
010600 01  FD-RIDER-REC                       PIC X(40).                        
010700 FD  PACKAGE-MASTER                                                       
010800     LABEL RECORDS ARE STANDARD                                           
010900     RECORD CONTAINS 150 CHARACTERS.                                      
011000 01  FD-PACKAGE-REC                     PIC X(150).                       
011100 FD  AUDIT-LOG-OUT                                                        
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 50 CHARACTERS.                                       
011400     COPY CDLOGWS.                                                        
011500 FD  REPORT-OUT                                                           
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 80 CHARACTERS.                                       
011800 01  FD-REPORT-LINE                     PIC X(80).                        
011900 WORKING-STORAGE SECTION.                                                 
012000*----------------------------------------------------------------*        
012100*    FILE STATUS AND RUN CONTROL                                          
012200*----------------------------------------------------------------*        
012300 01  WS-RIDERMS-STATUS                  PIC X(02).                        
012400     88  WS-RIDERMS-OK                  VALUE '00'.                       
012500     88  WS-RIDERMS-EOF                 VALUE '10'.                       
012600 01  WS-PACKGMS-STATUS                  PIC X(02).                        
012700     88  WS-PACKGMS-OK                  VALUE '00'.                       
012800     88  WS-PACKGMS-EOF                 VALUE '10'.                       
012900 01  WS-AUDITLOG-STATUS                 PIC X(02).                        
013000 01  WS-RPTOUT-STATUS                   PIC X(02).                        
013100 01  WS-FIRST-CALL-SWITCH               PIC X(01) VALUE 'Y'.              
013200     88  WS-FIRST-CALL                  VALUE 'Y'.                        
013300 01  WS-PACKAGES-TOUCHED-SWITCH         PIC X(01) VALUE 'N'.              
013400     88  WS-PACKAGES-TOUCHED            VALUE 'Y'.                        
013500 77  WS-CD-CLOCK                        PIC 9(18) COMP VALUE ZERO.        
013600*----------------------------------------------------------------*        
013700*    WORK FIELDS USED ACROSS THE DISPATCH PARAGRAPHS                      
013800*----------------------------------------------------------------*        
013900 01  WS-CUR-RIDER-ID                    PIC X(10).                        
014000 01  WS-CUR-RIDER-IDX                   PIC S9(4) COMP VALUE ZERO.        
014100 01  WS-CUR-PACKAGE-ID                  PIC X(10).                        
014200 01  WS-CUR-PACKAGE-IDX                 PIC S9(4) COMP VALUE ZERO.        
014300 01  WS-CUR-PACKAGE-FRAGILE-SW          PIC X(01).                        
014400     88  WS-CUR-PACKAGE-IS-FRAGILE      VALUE 'Y'.                        
014500 01  WS-BEST-RIDER-IDX                  PIC S9(4) COMP VALUE ZERO.        
014600 01  WS-BEST-RELIABILITY                PIC S9V99 VALUE -1.               
014700 01  WS-MATCH-QUEUE-IDX                 PIC S9(4) COMP VALUE ZERO.        
014800 01  WS-SHIFT-IDX                       PIC S9(4) COMP VALUE ZERO.        
014900 01  WS-SINCE-CLOCK                     PIC 9(18).                        
015000*----------------------------------------------------------------*        
015100*    REPORT-LINE WORK AREA - 3 REDEFINES OF ONE COMMON PRINT AREA         
015200*    THE WAY D. HALVORSEN LAID OUT REPORT LINES ON THE OLD                
015300*    TICKET-AGING REPORTS.                                                
015400*----------------------------------------------------------------*        
015500 01  WS-REPORT-LINE.                                                      
015600     05  WS-RL-ID                       PIC X(10).                        
015700     05  FILLER                         PIC X(70).                        
015800 01  WS-REPORT-LINE-RIDER REDEFINES WS-REPORT-LINE.                       
015900     05  WS-RLR-HEADING                 PIC X(21).                        
016000     05  WS-RLR-RIDER-ID                PIC X(10).                        
016100     05  FILLER                         PIC X(49).                        
016200 01  WS-REPORT-LINE-PACKAGE REDEFINES WS-REPORT-LINE.                     
016300     05  WS-RLP-HEADING                 PIC X(24).                        
016400     05  WS-RLP-PACKAGE-ID              PIC X(10).                        
016500     05  FILLER                         PIC X(46).                        
016600     COPY CDRDRWS.                                                        
016700     COPY CDPKGWS.                                                        
016800     COPY CDASNWS.                                                        
016900 LINKAGE SECTION.                                                         
017000     COPY CDREQWS.                                                        
017100 PROCEDURE DIVISION USING CD-REQUEST-BLOCK.                               
017200*----------------------------------------------------------------*        
017300*    0000-MAIN-CONTROL - COLD-STARTS THE TABLES ON THE FIRST CALL         
017400*    OF THE RUN, ROUTES A NORMAL TRANSACTION TO 1000-DISPATCH, OR         
017500*    HANDLES THE END-OF-FILE FINALIZE CALL FROM CD0000.                   
017600*----------------------------------------------------------------*        
017700 0000-MAIN-CONTROL.                                                       
017800     MOVE '00'     TO CD-RESP-STATUS                                      
017900     MOVE SPACES   TO CD-RESP-MESSAGE                                     
018000     IF WS-FIRST-CALL                                                     
018100         PERFORM 5100-LOAD-MASTERS THRU 5100-EXIT                         
018200         MOVE 'N' TO WS-FIRST-CALL-SWITCH                                 
018300     END-IF                                                               
018400     IF CD-REQ-IS-FINALIZE                                                
018500         PERFORM 5900-REWRITE-MASTERS THRU 5900-EXIT                      
018600     ELSE                                                                 
018700         ADD 1 TO WS-CD-CLOCK                                             
018800         PERFORM 1000-DISPATCH THRU 1000-EXIT                             
018900     END-IF                                                               
019000     GOBACK.                                                              
019100*----------------------------------------------------------------*        
019200*    1000-DISPATCH - ONE EVALUATE PER TXN-CODE, THE SAME SHAPE AS         
019300*    SM0000'S EVALUATE OFF OPTIONI, ONLY DRIVEN OFF A TAPE RECORD         
019400*    RATHER THAN A 3270 SCREEN.  MTR-1215 - CD0100 IS A GENERAL           
019500*    CALLED SUBPROGRAM AND DOES NOT ASSUME CD0000 IS THE ONLY             
019600*    CALLER, SO ARG-3 IS CHECKED NUMERIC HERE AGAIN BEFORE ANY            
019700*    PATH BELOW CAN FEED IT TO A COMPUTE.                                 
019800*----------------------------------------------------------------*        
019900 1000-DISPATCH.                                                           
020000     IF CD-REQ-ARG-3 NOT NUMERIC                                          
020100         MOVE '10' TO CD-RESP-STATUS                                      
020200         MOVE 'ARG-3 NOT NUMERIC' TO CD-RESP-MESSAGE                      
020300         DISPLAY 'CD0100 - MTR-1215 - NON-NUMERIC ARG-3 - '               
020400             CD-REQ-ARG-3-X                                               
020500     ELSE                                                                 
020600         EVALUATE TRUE                                                    
020700             WHEN CD-REQ-TXN-CODE = 'REGISTER_RIDER'                      
020800                 PERFORM 2100-REGISTER-RIDER THRU 2100-EXIT               
020900             WHEN CD-REQ-TXN-CODE = 'UPDATE_RIDER'                        
021000                 PERFORM 2200-UPDATE-RIDER THRU 2200-EXIT                 
021100             WHEN CD-REQ-TXN-CODE = 'RIDER_OFFLINE'                       
021200                 PERFORM 2300-RIDER-OFFLINE THRU 2300-EXIT                
021300             WHEN CD-REQ-TXN-CODE = 'PLACE_ORDER'                         
021400                 PERFORM 3100-PLACE-ORDER THRU 3100-EXIT                  
021500             WHEN CD-REQ-TXN-CODE = 'DELIVER'                             
021600                 PERFORM 3400-DELIVER-PACKAGE THRU 3400-EXIT              
021700             WHEN CD-REQ-TXN-CODE = 'REPORT_RIDER_PACKAGES'               
021800                 PERFORM 4100-REPORT-RIDER-PKGS THRU 4100-EXIT            
021900             WHEN CD-REQ-TXN-CODE = 'REPORT_EXPRESS_MISSED'               
022000                 PERFORM 4200-REPORT-EXPRESS-MISSED THRU 4200-EXIT        
022100             WHEN OTHER                                                   
022200                 MOVE '10' TO CD-RESP-STATUS                              
022300                 MOVE 'UNKNOWN TRANSACTION CODE'                          
022400                     TO CD-RESP-MESSAGE                                   
022500         END-EVALUATE                                                     
022600     END-IF.                                                              
022700 1000-EXIT.                                                               
022800     EXIT.                                                                
022900*================================================================*        
023000*    2000 SERIES - RIDER MAINTENANCE                                      
023100*================================================================*        
023200*----------------------------------------------------------------*        
023300*    2100-REGISTER-RIDER - ADD A NEW RIDER TO THE TABLE.                  
023400*    ADD-04471 REJECTS A DUPLICATE RIDER ID RATHER THAN                   
023500*    OVERLAYING THE EXISTING ENTRY.                                       
023600*----------------------------------------------------------------*        
023700 2100-REGISTER-RIDER.                                                     
023800     MOVE CD-REQ-ARG-1 TO WS-CUR-RIDER-ID                                 
023900     PERFORM 2900-FIND-RIDER THRU 2900-EXIT                               
024000     IF WS-CUR-RIDER-IDX > ZERO                                           
024100         MOVE '10' TO CD-RESP-STATUS                                      
024200         MOVE 'RIDER ALREADY REGISTERED' TO CD-RESP-MESSAGE               
024300     ELSE                                                                 
024400         IF WS-RIDER-COUNT >= RDR-MAX-RIDERS                              
024500             MOVE '10' TO CD-RESP-STATUS                                  
024600             MOVE 'RIDER TABLE FULL' TO CD-RESP-MESSAGE                   
024700         ELSE                                                             
024800             ADD 1 TO WS-RIDER-COUNT                                      
024900             SET RDR-IDX TO WS-RIDER-COUNT                                
025000             MOVE CD-REQ-ARG-1     TO RDR-T-ID(RDR-IDX)                   
025100             MOVE CD-REQ-ARG-2     TO RDR-T-STATUS(RDR-IDX)               
025200             COMPUTE RDR-T-RELIABILITY(RDR-IDX)                           
025300                 = CD-REQ-ARG-3 / 100                                     
025400             MOVE CD-REQ-ARG-4                                            
025500                 TO RDR-T-FRAGILE-CAPABLE(RDR-IDX)                        
025600             MOVE ZERO             TO RDR-T-CURRENT-LOAD(RDR-IDX)         
025700         END-IF                                                           
025800     END-IF.                                                              
025900 2100-EXIT.                                                               
026000     EXIT.                                                                
026100*----------------------------------------------------------------*        
026200*    2200-UPDATE-RIDER - CHANGE AN EXISTING RIDER'S STATUS,               
026300*    RELIABILITY AND FRAGILE-CAPABLE FLAG.  WHEN THE NEW STATUS IS        
026400*    AVAILABLE, THE RIDER MAY PICK UP THE FIRST ELIGIBLE PACKAGE          
026500*    WAITING ON THE PENDING-QUEUE.  MTR-1098.                             
026600*----------------------------------------------------------------*        
026700 2200-UPDATE-RIDER.                                                       
026800     MOVE CD-REQ-ARG-1 TO WS-CUR-RIDER-ID                                 
026900     PERFORM 2900-FIND-RIDER THRU 2900-EXIT                               
027000     IF WS-CUR-RIDER-IDX = ZERO                                           
027100         MOVE '10' TO CD-RESP-STATUS                                      
027200         MOVE 'RIDER NOT FOUND' TO CD-RESP-MESSAGE                        
027300     ELSE                                                                 
027400         SET RDR-IDX TO WS-CUR-RIDER-IDX                                  
027500         MOVE CD-REQ-ARG-2 TO RDR-T-STATUS(RDR-IDX)                       
027600         COMPUTE RDR-T-RELIABILITY(RDR-IDX)                               
027700             = CD-REQ-ARG-3 / 100                                         
027800         MOVE CD-REQ-ARG-4 TO RDR-T-FRAGILE-CAPABLE(RDR-IDX)              
027900         IF RDR-T-AVAILABLE(RDR-IDX)                                      
028000             MOVE WS-CUR-RIDER-IDX TO WS-BEST-RIDER-IDX                   
028100             PERFORM 3300-ASSIGN-ON-AVAILABLE THRU 3300-EXIT              
028200         END-IF                                                           
028300     END-IF.                                                              
028400 2200-EXIT.                                                               
028500     EXIT.                                                                
028600*----------------------------------------------------------------*        
028700*    2300-RIDER-OFFLINE - TAKE A RIDER OFF THE ROAD.  EVERY               
028800*    PACKAGE STILL ASSIGNED TO IT GOES BACK ON THE PENDING-QUEUE          
028900*    FOR REASSIGNMENT TO SOME OTHER RIDER.  ADD-06920.                    
029000*----------------------------------------------------------------*        
029100 2300-RIDER-OFFLINE.                                                      
029200     MOVE CD-REQ-ARG-1 TO WS-CUR-RIDER-ID                                 
029300     PERFORM 2900-FIND-RIDER THRU 2900-EXIT                               
029400     IF WS-CUR-RIDER-IDX = ZERO                                           
029500         MOVE '10' TO CD-RESP-STATUS                                      
029600         MOVE 'RIDER NOT FOUND' TO CD-RESP-MESSAGE                        
029700     ELSE                                                                 
029800         SET RDR-IDX TO WS-CUR-RIDER-IDX                                  
029900         MOVE 'OFFLINE' TO RDR-T-STATUS(RDR-IDX)                          
030000         MOVE ZERO TO RDR-T-CURRENT-LOAD(RDR-IDX)                         
030100         PERFORM 2310-REQUEUE-ONE-PACKAGE THRU 2310-EXIT                  
030200             VARYING PKG-IDX FROM 1 BY 1                                  
030300             UNTIL PKG-IDX > WS-PACKAGE-COUNT                             
030400     END-IF.                                                              
030500 2300-EXIT.                                                               
030600     EXIT.                                                                
030700*----------------------------------------------------------------*        
030800*    2310-REQUEUE-ONE-PACKAGE - IF THIS PACKAGE-TABLE ENTRY WAS           
030900*    ASSIGNED TO THE RIDER GOING OFFLINE, PUT IT BACK ON THE              
031000*    PENDING-QUEUE AND LOG THE REASSIGNMENT.  MTR-1245 CLEARS THE         
031100*    STALE PICKUP-TIME LEFT OVER FROM THE VOIDED ASSIGNMENT.              
031200*----------------------------------------------------------------*        
031300 2310-REQUEUE-ONE-PACKAGE.                                                
031400     IF PKG-T-ASSIGNED(PKG-IDX)                                           
031500        AND PKG-T-ASSIGNED-RIDER-ID(PKG-IDX) = WS-CUR-RIDER-ID            
031600         MOVE 'PENDING' TO PKG-T-STATUS(PKG-IDX)                          
031700         MOVE SPACES TO PKG-T-ASSIGNED-RIDER-ID(PKG-IDX)                  
031800         MOVE ZERO TO PKG-T-PICKUP-TIME(PKG-IDX)                          
031900         MOVE PKG-T-ID(PKG-IDX) TO WS-CUR-PACKAGE-ID                      
032000         MOVE PKG-IDX TO WS-CUR-PACKAGE-IDX                               
032100         MOVE 'Y' TO WS-PACKAGES-TOUCHED-SWITCH                           
032200         PERFORM 3150-ENQUEUE-PENDING THRU 3150-EXIT                      
032300         MOVE WS-CUR-PACKAGE-ID TO LOG-PACKAGE-ID                         
032400         MOVE 'REASSIGNED'      TO LOG-STATUS                             
032500         MOVE WS-CD-CLOCK       TO LOG-TIMESTAMP                          
032600         PERFORM 5500-WRITE-AUDIT-LOG THRU 5500-EXIT                      
032700     END-IF.                                                              
032800 2310-EXIT.                                                               
032900     EXIT.                                                                
033000*----------------------------------------------------------------*        
033100*    2900-FIND-RIDER - LOCATE WS-CUR-RIDER-ID IN THE RIDER TABLE.         
033200*    ZERO MEANS NOT FOUND.                                                
033300*----------------------------------------------------------------*        
033400 2900-FIND-RIDER.                                                         
033500     MOVE ZERO TO WS-CUR-RIDER-IDX                                        
033600     SET RDR-IDX TO 1                                                     
033700     SEARCH RDR-ENTRY                                                     
033800         WHEN RDR-T-ID(RDR-IDX) = WS-CUR-RIDER-ID                         
033900             SET WS-CUR-RIDER-IDX TO RDR-IDX.                             
034000 2900-EXIT.                                                               
034100     EXIT.                                                                
034200*================================================================*        
034300*    3000 SERIES - ORDER PLACEMENT, DISPATCH AND DELIVERY                 
034400*================================================================*        
034500*----------------------------------------------------------------*        
034600*    3100-PLACE-ORDER - ADD A NEW PACKAGE TO THE PACKAGE TABLE            
034700*    AND TRY TO HAND IT STRAIGHT TO THE MOST RELIABLE ELIGIBLE            
034800*    RIDER.  IF NONE IS AVAILABLE THE PACKAGE WAITS ON THE                
034900*    PENDING-QUEUE.  MTR-1098.  ADD-04471'S DUPLICATE CHECK, ADDED        
035000*    FOR RIDERS, WAS EXTENDED TO PACKAGE IDS BY THE SAME TICKET.          
035100*----------------------------------------------------------------*        
035200 3100-PLACE-ORDER.                                                        
035300     MOVE CD-REQ-ARG-1 TO WS-CUR-PACKAGE-ID                               
035400     PERFORM 3900-FIND-PACKAGE THRU 3900-EXIT                             
035500     IF WS-CUR-PACKAGE-IDX > ZERO                                         
035600         MOVE '10' TO CD-RESP-STATUS                                      
035700         MOVE 'PACKAGE ALREADY EXISTS' TO CD-RESP-MESSAGE                 
035800     ELSE                                                                 
035900     IF WS-PACKAGE-COUNT >= PKG-MAX-PACKAGES                              
036000         MOVE '10' TO CD-RESP-STATUS                                      
036100         MOVE 'PACKAGE TABLE FULL' TO CD-RESP-MESSAGE                     
036200     ELSE                                                                 
036300         ADD 1 TO WS-PACKAGE-COUNT                                        
036400         SET PKG-IDX TO WS-PACKAGE-COUNT                                  
036500         MOVE WS-CUR-PACKAGE-ID   TO PKG-T-ID(PKG-IDX)                    
036600         MOVE CD-REQ-ARG-2        TO PKG-T-PRIORITY(PKG-IDX)              
036700         MOVE WS-CD-CLOCK         TO PKG-T-ORDER-TIME(PKG-IDX)            
036800         MOVE CD-REQ-ARG-3        TO PKG-T-DEADLINE(PKG-IDX)              
036900         MOVE CD-REQ-ARG-4        TO PKG-T-FRAGILE(PKG-IDX)               
037000         MOVE 'PENDING'           TO PKG-T-STATUS(PKG-IDX)                
037100         MOVE SPACES                                                      
037200                        TO PKG-T-ASSIGNED-RIDER-ID(PKG-IDX)               
037300         MOVE ZERO                TO PKG-T-PICKUP-TIME(PKG-IDX)           
037400         MOVE ZERO                TO PKG-T-DELIVERY-TIME(PKG-IDX)         
037500         MOVE PKG-IDX             TO WS-CUR-PACKAGE-IDX                   
037600         MOVE 'Y'                 TO WS-PACKAGES-TOUCHED-SWITCH           
037700         MOVE WS-CUR-PACKAGE-ID   TO LOG-PACKAGE-ID                       
037800         MOVE 'PENDING'           TO LOG-STATUS                           
037900         MOVE WS-CD-CLOCK         TO LOG-TIMESTAMP                        
038000         PERFORM 5500-WRITE-AUDIT-LOG THRU 5500-EXIT                      
038100         PERFORM 3200-BEST-RIDER-ASSIGN THRU 3200-EXIT                    
038200         IF WS-BEST-RIDER-IDX = ZERO                                      
038300             PERFORM 3150-ENQUEUE-PENDING THRU 3150-EXIT                  
038400         END-IF                                                           
038500     END-IF                                                               
038600     END-IF.                                                              
038700 3100-EXIT.                                                               
038800     EXIT.                                                                
038900*----------------------------------------------------------------*        
039000*    3150-ENQUEUE-PENDING - INSERT THE CURRENT PACKAGE INTO THE           
039100*    PENDING-QUEUE IN DISPATCH PRIORITY ORDER: EXPRESS BEFORE             
039200*    STANDARD, THEN EARLIEST DEADLINE, THEN EARLIEST ORDER TIME.          
039300*    THE QUEUE IS KEPT SORTED ON INSERT SO ASSIGN-ON-AVAILABLE            
039400*    NEED ONLY EVER LOOK AT THE FRONT OF IT.  MTR-1098.                   
039500*----------------------------------------------------------------*        
039600 3150-ENQUEUE-PENDING.                                                    
039700     MOVE ZERO TO WS-MATCH-QUEUE-IDX                                      
039800     PERFORM 3160-FIND-INSERT-POINT THRU 3160-EXIT                        
039900         VARYING PQ-IDX FROM 1 BY 1                                       
040000         UNTIL PQ-IDX > WS-PENDING-COUNT                                  
040100            OR WS-MATCH-QUEUE-IDX > ZERO                                  
040200     IF WS-MATCH-QUEUE-IDX = ZERO                                         
040300         COMPUTE WS-MATCH-QUEUE-IDX = WS-PENDING-COUNT + 1                
040400     END-IF                                                               
040500     ADD 1 TO WS-PENDING-COUNT                                            
040600     PERFORM 3170-SHIFT-QUEUE-UP THRU 3170-EXIT                           
040700         VARYING WS-SHIFT-IDX FROM WS-PENDING-COUNT BY -1                 
040800         UNTIL WS-SHIFT-IDX <= WS-MATCH-QUEUE-IDX                         
040900     SET PQ-IDX TO WS-MATCH-QUEUE-IDX                                     
041000     MOVE WS-CUR-PACKAGE-ID          TO PQ-ENTRY-ID(PQ-IDX)               
041100     MOVE PKG-T-PRIORITY(WS-CUR-PACKAGE-IDX)                              
041200                                      TO PQ-ENTRY-PRIORITY(PQ-IDX)        
041300     MOVE PKG-T-DEADLINE(WS-CUR-PACKAGE-IDX)                              
041400                                      TO PQ-ENTRY-DEADLINE(PQ-IDX)        
041500     MOVE PKG-T-ORDER-TIME(WS-CUR-PACKAGE-IDX)                            
041600                                    TO PQ-ENTRY-ORDER-TIME(PQ-IDX)        
041700     MOVE PKG-T-FRAGILE(WS-CUR-PACKAGE-IDX)                               
041800                                      TO PQ-ENTRY-FRAGILE(PQ-IDX).        
041900 3150-EXIT.                                                               
042000     EXIT.                                                                
042100*----------------------------------------------------------------*        
042200*    3160-FIND-INSERT-POINT - THE NEW PACKAGE BELONGS AHEAD OF THE        
042300*    FIRST QUEUE ENTRY THAT RANKS LOWER THAN IT.                          
042400*----------------------------------------------------------------*        
042500 3160-FIND-INSERT-POINT.                                                  
042600     IF WS-MATCH-QUEUE-IDX = ZERO                                         
042700         IF PKG-T-EXPRESS(WS-CUR-PACKAGE-IDX)                             
042800            AND PQ-ENTRY-PRIORITY(PQ-IDX) = 'STANDARD'                    
042900             MOVE PQ-IDX TO WS-MATCH-QUEUE-IDX                            
043000         ELSE                                                             
043100             IF PKG-T-PRIORITY(WS-CUR-PACKAGE-IDX)                        
043200                = PQ-ENTRY-PRIORITY(PQ-IDX)                               
043300                 IF PKG-T-DEADLINE(WS-CUR-PACKAGE-IDX)                    
043400                    < PQ-ENTRY-DEADLINE(PQ-IDX)                           
043500                     MOVE PQ-IDX TO WS-MATCH-QUEUE-IDX                    
043600                 ELSE                                                     
043700                     IF PKG-T-DEADLINE(WS-CUR-PACKAGE-IDX)                
043800                        = PQ-ENTRY-DEADLINE(PQ-IDX)                       
043900                        AND PKG-T-ORDER-TIME(WS-CUR-PACKAGE-IDX)          
044000                            < PQ-ENTRY-ORDER-TIME(PQ-IDX)                 
044100                         MOVE PQ-IDX TO WS-MATCH-QUEUE-IDX                
044200                     END-IF                                               
044300                 END-IF                                                   
044400             END-IF                                                       
044500         END-IF                                                           
044600     END-IF.                                                              
044700 3160-EXIT.                                                               
044800     EXIT.                                                                
044900*----------------------------------------------------------------*        
045000*    3170-SHIFT-QUEUE-UP - MAKE ROOM FOR THE NEW ENTRY BY SLIDING         
045100*    EVERYTHING FROM THE INSERT POINT DOWN ONE SLOT TOWARDS THE           
045200*    BACK OF THE QUEUE.                                                   
045300*----------------------------------------------------------------*        
045400 3170-SHIFT-QUEUE-UP.                                                     
045500     MOVE PQ-ENTRY(WS-SHIFT-IDX - 1) TO PQ-ENTRY(WS-SHIFT-IDX).           
045600 3170-EXIT.                                                               
045700     EXIT.                                                                
045800*----------------------------------------------------------------*        
045900*    3200-BEST-RIDER-ASSIGN - SCAN EVERY RIDER AND ASSIGN THE             
046000*    CURRENT PACKAGE TO THE AVAILABLE, CAPABLE RIDER WITH THE             
046100*    HIGHEST RELIABILITY.  ADD-06955 BREAKS A RELIABILITY TIE BY          
046200*    KEEPING THE LOWEST TABLE INDEX ALREADY FOUND, WHICH SINCE            
046300*    RIDERS REGISTER IN ID ORDER ALSO BREAKS TIES BY RIDER ID.            
046400*----------------------------------------------------------------*        
046500 3200-BEST-RIDER-ASSIGN.                                                  
046600     MOVE ZERO TO WS-BEST-RIDER-IDX                                       
046700     MOVE -1   TO WS-BEST-RELIABILITY                                     
046800     MOVE PKG-T-FRAGILE(WS-CUR-PACKAGE-IDX)                               
046900                              TO WS-CUR-PACKAGE-FRAGILE-SW                
047000     PERFORM 3210-SCAN-ONE-RIDER THRU 3210-EXIT                           
047100         VARYING RDR-IDX FROM 1 BY 1                                      
047200         UNTIL RDR-IDX > WS-RIDER-COUNT                                   
047300     IF WS-BEST-RIDER-IDX > ZERO                                          
047400         PERFORM 3250-COMMIT-ASSIGNMENT THRU 3250-EXIT                    
047500     END-IF.                                                              
047600 3200-EXIT.                                                               
047700     EXIT.                                                                
047800*----------------------------------------------------------------*        
047900*    3210-SCAN-ONE-RIDER - CONSIDER ONE RIDER TABLE ENTRY FOR THE         
048000*    BEST-RIDER SEARCH ABOVE.                                             
048100*----------------------------------------------------------------*        
048200 3210-SCAN-ONE-RIDER.                                                     
048300     IF RDR-T-AVAILABLE(RDR-IDX)                                          
048400        AND (NOT WS-CUR-PACKAGE-IS-FRAGILE                                
048500             OR RDR-T-CAN-CARRY-FRAGILE(RDR-IDX))                         
048600        AND RDR-T-RELIABILITY(RDR-IDX) > WS-BEST-RELIABILITY              
048700         SET WS-BEST-RIDER-IDX TO RDR-IDX                                 
048800         MOVE RDR-T-RELIABILITY(RDR-IDX) TO WS-BEST-RELIABILITY           
048900     END-IF.                                                              
049000 3210-EXIT.                                                               
049100     EXIT.                                                                
049200*----------------------------------------------------------------*        
049300*    3250-COMMIT-ASSIGNMENT - MUTATE THE RIDER AND PACKAGE TABLE          
049400*    ENTRIES FOR AN ASSIGNMENT, LOG AN ASSIGNMENT-TABLE ROW, AND          
049500*    WRITE THE AUDIT TRAIL.  SHARED BY THE BEST-RIDER SEARCH AND          
049600*    BY 3300-ASSIGN-ON-AVAILABLE BELOW.                                   
049700*----------------------------------------------------------------*        
049800 3250-COMMIT-ASSIGNMENT.                                                  
049900     MOVE 'BUSY' TO RDR-T-STATUS(WS-BEST-RIDER-IDX)                       
050000     ADD 1 TO RDR-T-CURRENT-LOAD(WS-BEST-RIDER-IDX)                       
050100     MOVE 'ASSIGNED' TO PKG-T-STATUS(WS-CUR-PACKAGE-IDX)                  
050200     MOVE RDR-T-ID(WS-BEST-RIDER-IDX)                                     
050300             TO PKG-T-ASSIGNED-RIDER-ID(WS-CUR-PACKAGE-IDX)               
050400     MOVE WS-CD-CLOCK TO PKG-T-PICKUP-TIME(WS-CUR-PACKAGE-IDX)            
050500     MOVE 'Y' TO WS-PACKAGES-TOUCHED-SWITCH                               
050600     PERFORM 3260-ADD-ASSIGNMENT-ROW THRU 3260-EXIT                       
050700     MOVE WS-CUR-PACKAGE-ID TO LOG-PACKAGE-ID                             
050800     MOVE 'ASSIGNED'        TO LOG-STATUS                                 
050900     MOVE WS-CD-CLOCK       TO LOG-TIMESTAMP                              
051000     PERFORM 5500-WRITE-AUDIT-LOG THRU 5500-EXIT.                         
051100 3250-EXIT.                                                               
051200     EXIT.                                                                
051300*----------------------------------------------------------------*        
051400*    3260-ADD-ASSIGNMENT-ROW - APPEND A ROW TO THE IN-MEMORY              
051500*    ASSIGNMENT TABLE.  THIS TABLE IS NEVER WRITTEN TO DISK.              
051600*----------------------------------------------------------------*        
051700 3260-ADD-ASSIGNMENT-ROW.                                                 
051800     IF WS-ASSIGNMENT-COUNT < ASN-MAX-ASSIGNMENTS                         
051900         ADD 1 TO WS-ASSIGNMENT-COUNT                                     
052000         SET ASN-IDX TO WS-ASSIGNMENT-COUNT                               
052100         MOVE RDR-T-ID(WS-BEST-RIDER-IDX)                                 
052200             TO ASN-T-RIDER-ID(ASN-IDX)                                   
052300         MOVE WS-CUR-PACKAGE-ID                                           
052400             TO ASN-T-PACKAGE-ID(ASN-IDX)                                 
052500         MOVE WS-CD-CLOCK                                                 
052600             TO ASN-T-ASSIGNED-TIME(ASN-IDX)                              
052700     END-IF.                                                              
052800 3260-EXIT.                                                               
052900     EXIT.                                                                
053000*----------------------------------------------------------------*        
053100*    3300-ASSIGN-ON-AVAILABLE - CALLED WHEN WS-BEST-RIDER-IDX HAS         
053200*    JUST BECOME AVAILABLE.  HAND IT THE FIRST PENDING-QUEUE              
053300*    ENTRY IT IS CAPABLE OF CARRYING - THE QUEUE IS ALREADY IN            
053400*    DISPATCH PRIORITY ORDER SO THE FIRST MATCH WINS.  MTR-1098.          
053500*----------------------------------------------------------------*        
053600 3300-ASSIGN-ON-AVAILABLE.                                                
053700     MOVE ZERO TO WS-MATCH-QUEUE-IDX                                      
053800     PERFORM 3310-SCAN-QUEUE-ENTRY THRU 3310-EXIT                         
053900         VARYING PQ-IDX FROM 1 BY 1                                       
054000         UNTIL PQ-IDX > WS-PENDING-COUNT                                  
054100            OR WS-MATCH-QUEUE-IDX > ZERO                                  
054200     IF WS-MATCH-QUEUE-IDX > ZERO                                         
054300         MOVE PQ-ENTRY-ID(WS-MATCH-QUEUE-IDX) TO WS-CUR-PACKAGE-ID        
054400         PERFORM 3900-FIND-PACKAGE THRU 3900-EXIT                         
054500         PERFORM 3320-REMOVE-QUEUE-ENTRY THRU 3320-EXIT                   
054600         PERFORM 3250-COMMIT-ASSIGNMENT THRU 3250-EXIT                    
054700     END-IF.                                                              
054800 3300-EXIT.                                                               
054900     EXIT.                                                                
055000*----------------------------------------------------------------*        
055100*    3310-SCAN-QUEUE-ENTRY - THE NEWLY AVAILABLE RIDER MAY CARRY          
055200*    THIS ENTRY UNLESS THE ENTRY IS FRAGILE AND THE RIDER IS NOT          
055300*    FRAGILE-CAPABLE.                                                     
055400*----------------------------------------------------------------*        
055500 3310-SCAN-QUEUE-ENTRY.                                                   
055600     IF WS-MATCH-QUEUE-IDX = ZERO                                         
055700        AND (PQ-ENTRY-FRAGILE(PQ-IDX) NOT = 'Y'                           
055800             OR RDR-T-CAN-CARRY-FRAGILE(WS-BEST-RIDER-IDX))               
055900         MOVE PQ-IDX TO WS-MATCH-QUEUE-IDX                                
056000     END-IF.                                                              
056100 3310-EXIT.                                                               
056200     EXIT.                                                                
056300*----------------------------------------------------------------*        
056400*    3320-REMOVE-QUEUE-ENTRY - CLOSE THE GAP LEFT BY THE ENTRY            
056500*    JUST HANDED OUT.                                                     
056600*----------------------------------------------------------------*        
056700 3320-REMOVE-QUEUE-ENTRY.                                                 
056800     PERFORM 3330-SHIFT-QUEUE-DOWN THRU 3330-EXIT                         
056900         VARYING WS-SHIFT-IDX FROM WS-MATCH-QUEUE-IDX BY 1                
057000         UNTIL WS-SHIFT-IDX >= WS-PENDING-COUNT                           
057100     SUBTRACT 1 FROM WS-PENDING-COUNT.                                    
057200 3320-EXIT.                                                               
057300     EXIT.                                                                
057400*----------------------------------------------------------------*        
057500*    3330-SHIFT-QUEUE-DOWN - SLIDE ONE ENTRY TOWARDS THE FRONT OF         
057600*    THE QUEUE TO CLOSE THE GAP.                                          
057700*----------------------------------------------------------------*        
057800 3330-SHIFT-QUEUE-DOWN.                                                   
057900     MOVE PQ-ENTRY(WS-SHIFT-IDX + 1) TO PQ-ENTRY(WS-SHIFT-IDX).           
058000 3330-EXIT.                                                               
058100     EXIT.                                                                
058200*----------------------------------------------------------------*        
058300*    3400-DELIVER-PACKAGE - MARK AN ASSIGNED PACKAGE DELIVERED,           
058400*    FREE UP THE CARRYING RIDER'S LOAD, AND LET THE RIDER PICK UP         
058500*    ANOTHER WAITING PACKAGE IF ONE IS ELIGIBLE.                          
058600*----------------------------------------------------------------*        
058700 3400-DELIVER-PACKAGE.                                                    
058800     MOVE CD-REQ-ARG-1 TO WS-CUR-PACKAGE-ID                               
058900     PERFORM 3900-FIND-PACKAGE THRU 3900-EXIT                             
059000     IF WS-CUR-PACKAGE-IDX = ZERO                                         
059100         MOVE '10' TO CD-RESP-STATUS                                      
059200         MOVE 'PACKAGE NOT FOUND' TO CD-RESP-MESSAGE                      
059300     ELSE                                                                 
059400         IF NOT PKG-T-ASSIGNED(WS-CUR-PACKAGE-IDX)                        
059500             MOVE '10' TO CD-RESP-STATUS                                  
059600             MOVE 'PACKAGE NOT ASSIGNED' TO CD-RESP-MESSAGE               
059700         ELSE                                                             
059800             MOVE 'DELIVERED' TO PKG-T-STATUS(WS-CUR-PACKAGE-IDX)         
059900             MOVE WS-CD-CLOCK                                             
060000                 TO PKG-T-DELIVERY-TIME(WS-CUR-PACKAGE-IDX)               
060100             MOVE 'Y' TO WS-PACKAGES-TOUCHED-SWITCH                       
060200             MOVE WS-CUR-PACKAGE-ID TO LOG-PACKAGE-ID                     
060300             MOVE 'DELIVERED'       TO LOG-STATUS                         
060400             MOVE WS-CD-CLOCK       TO LOG-TIMESTAMP                      
060500             PERFORM 5500-WRITE-AUDIT-LOG THRU 5500-EXIT                  
060600             MOVE PKG-T-ASSIGNED-RIDER-ID(WS-CUR-PACKAGE-IDX)             
060700                 TO WS-CUR-RIDER-ID                                       
060800             PERFORM 2900-FIND-RIDER THRU 2900-EXIT                       
060900             IF WS-CUR-RIDER-IDX > ZERO                                   
061000                 SET RDR-IDX TO WS-CUR-RIDER-IDX                          
061100                 IF RDR-T-CURRENT-LOAD(RDR-IDX) > ZERO                    
061200                     SUBTRACT 1 FROM RDR-T-CURRENT-LOAD(RDR-IDX)          
061300                 END-IF                                                   
061400                 IF RDR-T-CURRENT-LOAD(RDR-IDX) = ZERO                    
061500                     MOVE 'AVAILABLE' TO RDR-T-STATUS(RDR-IDX)            
061600                     MOVE WS-CUR-RIDER-IDX TO WS-BEST-RIDER-IDX           
061700                     PERFORM 3300-ASSIGN-ON-AVAILABLE                     
061800                         THRU 3300-EXIT                                   
061900                 END-IF                                                   
062000             END-IF                                                       
062100         END-IF                                                           
062200     END-IF.                                                              
062300 3400-EXIT.                                                               
062400     EXIT.                                                                
062500*----------------------------------------------------------------*        
062600*    3900-FIND-PACKAGE - LOCATE WS-CUR-PACKAGE-ID IN THE PACKAGE          
062700*    TABLE.  ZERO MEANS NOT FOUND.                                        
062800*----------------------------------------------------------------*        
062900 3900-FIND-PACKAGE.                                                       
063000     MOVE ZERO TO WS-CUR-PACKAGE-IDX                                      
063100     SET PKG-IDX TO 1                                                     
063200     SEARCH PKG-ENTRY                                                     
063300         WHEN PKG-T-ID(PKG-IDX) = WS-CUR-PACKAGE-ID                       
063400             SET WS-CUR-PACKAGE-IDX TO PKG-IDX.                           
063500 3900-EXIT.                                                               
063600     EXIT.                                                                
063700*================================================================*        
063800*    4000 SERIES - REPORTS                                                
063900*================================================================*        
064000*----------------------------------------------------------------*        
064100*    4100-REPORT-RIDER-PKGS - LIST THE PACKAGE ID OF EVERY                
064200*    DELIVERED PACKAGE ASSIGNED-RIDER-ID = CD-REQ-ARG-1 WHOSE             
064300*    DELIVERY-TIME IS AT OR AFTER (NOW MINUS THE LOOKBACK-MILLIS          
064400*    IN CD-REQ-ARG-3).  TKT-2255 REWROTE THIS TO USE THE CALLER'S         
064500*    LOOKBACK ARGUMENT RATHER THAN A HARD-CODED WINDOW.                   
064600*----------------------------------------------------------------*        
064700 4100-REPORT-RIDER-PKGS.                                                  
064800     MOVE CD-REQ-ARG-1 TO WS-CUR-RIDER-ID                                 
064900     IF CD-REQ-ARG-3 > WS-CD-CLOCK                                        
065000         MOVE ZERO TO WS-SINCE-CLOCK                                      
065100     ELSE                                                                 
065200         COMPUTE WS-SINCE-CLOCK = WS-CD-CLOCK - CD-REQ-ARG-3              
065300     END-IF                                                               
065400     MOVE SPACES TO WS-REPORT-LINE                                        
065500     MOVE 'PACKAGES FOR RIDER  ' TO WS-RLR-HEADING                        
065600     MOVE WS-CUR-RIDER-ID TO WS-RLR-RIDER-ID                              
065700     PERFORM 5700-WRITE-REPORT-LINE THRU 5700-EXIT                        
065800     PERFORM 4110-LIST-ONE-PACKAGE THRU 4110-EXIT                         
065900         VARYING PKG-IDX FROM 1 BY 1                                      
066000         UNTIL PKG-IDX > WS-PACKAGE-COUNT.                                
066100 4100-EXIT.                                                               
066200     EXIT.                                                                
066300*----------------------------------------------------------------*        
066400*    4110-LIST-ONE-PACKAGE - WRITE ONE REPORT LINE IF THIS                
066500*    PACKAGE-TABLE ENTRY WAS DELIVERED BY THE RIDER BEING                 
066600*    REPORTED ON AT OR AFTER THE SINCE-TIME CUT-OFF.                      
066700*----------------------------------------------------------------*        
066800 4110-LIST-ONE-PACKAGE.                                                   
066900     IF PKG-T-DELIVERED(PKG-IDX)                                          
067000        AND PKG-T-ASSIGNED-RIDER-ID(PKG-IDX) = WS-CUR-RIDER-ID            
067100        AND PKG-T-DELIVERY-TIME(PKG-IDX) >= WS-SINCE-CLOCK                
067200         MOVE SPACES TO WS-REPORT-LINE                                    
067300         MOVE PKG-T-ID(PKG-IDX) TO WS-RL-ID                               
067400         PERFORM 5700-WRITE-REPORT-LINE THRU 5700-EXIT                    
067500     END-IF.                                                              
067600 4110-EXIT.                                                               
067700     EXIT.                                                                
067800*----------------------------------------------------------------*        
067900*    4200-REPORT-EXPRESS-MISSED - LIST EVERY DELIVERED EXPRESS            
068000*    PACKAGE WHOSE DELIVERY-TIME CAME STRICTLY AFTER ITS DEADLINE.        
068100*    TAKES NO ARGUMENTS - EXACTLY-ON-TIME IS NOT A MISS.                  
068200*----------------------------------------------------------------*        
068300 4200-REPORT-EXPRESS-MISSED.                                              
068400     MOVE SPACES TO WS-REPORT-LINE                                        
068500     MOVE 'EXPRESS PACKAGES PAST DEADLINE'                                
068600                                      TO WS-RLP-HEADING                   
068700     PERFORM 5700-WRITE-REPORT-LINE THRU 5700-EXIT                        
068800     PERFORM 4210-CHECK-ONE-PACKAGE THRU 4210-EXIT                        
068900         VARYING PKG-IDX FROM 1 BY 1                                      
069000         UNTIL PKG-IDX > WS-PACKAGE-COUNT.                                
069100 4200-EXIT.                                                               
069200     EXIT.                                                                
069300*----------------------------------------------------------------*        
069400*    4210-CHECK-ONE-PACKAGE - AN EXPRESS PACKAGE IS A MISS WHEN IT        
069500*    HAS BEEN DELIVERED AND ITS DELIVERY-TIME CAME STRICTLY AFTER         
069600*    ITS DEADLINE - EXACTLY-ON-TIME IS NOT A MISS, SAME AS THE            
069700*    HEADING NOTE ABOVE ON 4200.                                          
069800*----------------------------------------------------------------*        
069900 4210-CHECK-ONE-PACKAGE.                                                  
070000     IF PKG-T-EXPRESS(PKG-IDX)                                            
070100        AND PKG-T-DELIVERED(PKG-IDX)                                      
070200        AND PKG-T-DELIVERY-TIME(PKG-IDX) > PKG-T-DEADLINE(PKG-IDX)        
070300         MOVE SPACES TO WS-REPORT-LINE                                    
070400         MOVE PKG-T-ID(PKG-IDX) TO WS-RLP-PACKAGE-ID                      
070500         PERFORM 5700-WRITE-REPORT-LINE THRU 5700-EXIT                    
070600     END-IF.                                                              
070700 4210-EXIT.                                                               
070800     EXIT.                                                                
070900*================================================================*        
071000*    5000 SERIES - FILE HANDLING                                          
071100*================================================================*        
071200*----------------------------------------------------------------*        
071300*    5100-LOAD-MASTERS - OPEN ALL FOUR FILES AND LOAD THE RIDER           
071400*    AND PACKAGE MASTERS INTO THEIR WORKING-STORAGE TABLES.               
071500*----------------------------------------------------------------*        
071600 5100-LOAD-MASTERS.                                                       
071700     OPEN I-O RIDER-MASTER                                                
071800     OPEN I-O PACKAGE-MASTER                                              
071900     OPEN OUTPUT AUDIT-LOG-OUT                                            
072000     OPEN OUTPUT REPORT-OUT                                               
072100     MOVE ZERO TO WS-RIDER-COUNT                                          
072200     PERFORM 5110-LOAD-ONE-RIDER THRU 5110-EXIT                           
072300         UNTIL WS-RIDERMS-EOF                                             
072400     MOVE ZERO TO WS-PACKAGE-COUNT                                        
072500     PERFORM 5120-LOAD-ONE-PACKAGE THRU 5120-EXIT                         
072600         UNTIL WS-PACKGMS-EOF.                                            
072700 5100-EXIT.                                                               
072800     EXIT.                                                                
072900*----------------------------------------------------------------*        
073000*    5110-LOAD-ONE-RIDER - READ ONE RIDER-MASTER RECORD INTO THE          
073100*    NEXT RIDER TABLE ENTRY.  MTR-1230 - IF LAST NIGHT'S TAPE COPY        
073200*    LEFT RDR-STATUS HOLDING SOMETHING OTHER THAN ONE OF THE THREE        
073300*    VALID VALUES, DUMP THE WHOLE RAW RECORD VIA RDR-ID-X SO THE          
073400*    OPERATOR CAN HAND-REPAIR IT RATHER THAN LET A BAD STATUS             
073500*    SILENTLY DROP THE RIDER OUT OF EVERY AVAILABLE-RIDER SEARCH.         
073600*----------------------------------------------------------------*        
073700 5110-LOAD-ONE-RIDER.                                                     
073800     READ RIDER-MASTER INTO CD-RIDER-REC                                  
073900         AT END                                                           
074000             MOVE '10' TO WS-RIDERMS-STATUS                               
074100         NOT AT END                                                       
074200             IF NOT RDR-STAT-AVAILABLE                                    
074300                AND NOT RDR-STAT-BUSY                                     
074400                AND NOT RDR-STAT-OFFLINE                                  
074500                 DISPLAY 'CD0100 - MTR-1230 - RIDER MASTER BAD '          
074600                     'STATUS - ' RDR-ID-X                                 
074700             END-IF                                                       
074800             ADD 1 TO WS-RIDER-COUNT                                      
074900             SET RDR-IDX TO WS-RIDER-COUNT                                
075000             MOVE CD-RIDER-REC TO RDR-ENTRY(RDR-IDX)                      
075100     END-READ.                                                            
075200 5110-EXIT.                                                               
075300     EXIT.                                                                
075400*----------------------------------------------------------------*        
075500*    5120-LOAD-ONE-PACKAGE - READ ONE PACKAGE-MASTER RECORD INTO          
075600*    THE NEXT PACKAGE TABLE ENTRY.  MTR-1230 - PKG-DEADLINE FEEDS         
075700*    STRAIGHT INTO COMPARES IN 3160-FIND-INSERT-POINT AND                 
075800*    4210-CHECK-ONE-PACKAGE, SO A NON-NUMERIC DEADLINE IS FLAGGED         
075900*    HERE, WITH THE RAW BYTES SHOWN VIA PKG-DEADLINE-X, WHILE THE         
076000*    RECORD STILL LOADS SO THE PACKAGE IS NOT SIMPLY LOST.                
076100*----------------------------------------------------------------*        
076200 5120-LOAD-ONE-PACKAGE.                                                   
076300     READ PACKAGE-MASTER INTO CD-PACKAGE-REC                              
076400         AT END                                                           
076500             MOVE '10' TO WS-PACKGMS-STATUS                               
076600         NOT AT END                                                       
076700             IF PKG-DEADLINE NOT NUMERIC                                  
076800                 DISPLAY 'CD0100 - MTR-1230 - PACKAGE MASTER BAD '        
076900                     'DEADLINE - ' PKG-DEADLINE-X                         
077000             END-IF                                                       
077100             ADD 1 TO WS-PACKAGE-COUNT                                    
077200             SET PKG-IDX TO WS-PACKAGE-COUNT                              
077300             MOVE CD-PACKAGE-REC TO PKG-ENTRY(PKG-IDX)                    
077400     END-READ.                                                            
077500 5120-EXIT.                                                               
077600     EXIT.                                                                
077700*----------------------------------------------------------------*        
077800*    5500-WRITE-AUDIT-LOG - APPEND ONE ROW TO AUDIT-LOG-OUT.  THIS        
077900*    IS THE ONLY PARAGRAPH IN THE SYSTEM THAT WRITES THIS FILE.           
078000*----------------------------------------------------------------*        
078100 5500-WRITE-AUDIT-LOG.                                                    
078200     WRITE CD-AUDIT-REC.                                                  
078300 5500-EXIT.                                                               
078400     EXIT.                                                                
078500*----------------------------------------------------------------*        
078600*    5700-WRITE-REPORT-LINE - WRITE ONE LINE TO REPORT-OUT.               
078700*----------------------------------------------------------------*        
078800 5700-WRITE-REPORT-LINE.                                                  
078900     MOVE WS-REPORT-LINE TO FD-REPORT-LINE                                
079000     WRITE FD-REPORT-LINE.                                                
079100 5700-EXIT.                                                               
079200     EXIT.                                                                
079300*----------------------------------------------------------------*        
079400*    5900-REWRITE-MASTERS - CALLED ONCE, AT END OF FILE, TO WRITE         
079500*    THE RIDER AND PACKAGE TABLES BACK OUT TO THEIR MASTERS AND           
079600*    CLOSE ALL FOUR FILES.  A SEQUENTIAL MASTER IS REBUILT BY             
079700*    CLOSING THE I-O COPY, REOPENING IT OUTPUT, AND WRITING THE           
079800*    TABLE BACK OUT FRESH - THE FILE WAS ALREADY READ TO EOF              
079900*    DURING 5100-LOAD-MASTERS SO A PLAIN REWRITE WOULD NOT BE             
080000*    POSITIONED CORRECTLY.  TKT-2601 SKIPS THE PACKAGE-MASTER             
080100*    REBUILD ENTIRELY WHEN NOTHING TOUCHED A PACKAGE THIS RUN,            
080200*    LEAVING THE ORIGINAL FILE EXACTLY AS IT WAS READ.                    
080300*----------------------------------------------------------------*        
080400 5900-REWRITE-MASTERS.                                                    
080500     CLOSE RIDER-MASTER                                                   
080600     OPEN OUTPUT RIDER-MASTER                                             
080700     PERFORM 5910-WRITE-ONE-RIDER THRU 5910-EXIT                          
080800         VARYING RDR-IDX FROM 1 BY 1                                      
080900         UNTIL RDR-IDX > WS-RIDER-COUNT                                   
081000     CLOSE RIDER-MASTER                                                   
081100     IF WS-PACKAGES-TOUCHED                                               
081200         CLOSE PACKAGE-MASTER                                             
081300         OPEN OUTPUT PACKAGE-MASTER                                       
081400         PERFORM 5920-WRITE-ONE-PACKAGE THRU 5920-EXIT                    
081500             VARYING PKG-IDX FROM 1 BY 1                                  
081600             UNTIL PKG-IDX > WS-PACKAGE-COUNT                             
081700         CLOSE PACKAGE-MASTER                                             
081800     ELSE                                                                 
081900         CLOSE PACKAGE-MASTER                                             
082000     END-IF                                                               
082100     CLOSE AUDIT-LOG-OUT                                                  
082200     CLOSE REPORT-OUT.                                                    
082300 5900-EXIT.                                                               
082400     EXIT.                                                                
082500*----------------------------------------------------------------*        
082600*    5910-WRITE-ONE-RIDER - WRITE ONE RIDER TABLE ENTRY OUT TO            
082700*    THE FRESHLY OPENED RIDER-MASTER.                                     
082800*----------------------------------------------------------------*        
082900 5910-WRITE-ONE-RIDER.                                                    
083000     MOVE RDR-ENTRY(RDR-IDX) TO FD-RIDER-REC                              
083100     WRITE FD-RIDER-REC.                                                  
083200 5910-EXIT.                                                               
083300     EXIT.                                                                
083400*----------------------------------------------------------------*        
083500*    5920-WRITE-ONE-PACKAGE - WRITE ONE PACKAGE TABLE ENTRY OUT TO        
083600*    THE FRESHLY OPENED PACKAGE-MASTER.                                   
083700*----------------------------------------------------------------*        
083800 5920-WRITE-ONE-PACKAGE.                                                  
083900     MOVE PKG-ENTRY(PKG-IDX) TO FD-PACKAGE-REC                            
084000     WRITE FD-PACKAGE-REC.                                                
084100 5920-EXIT.                                                               
084200     EXIT.                                                                
