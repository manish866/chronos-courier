000100*----------------------------------------------------------------*        
000200*    CDLOGWS  -  STATUS-CHANGE-LOG RECORD LAYOUT                 *        
000300*----------------------------------------------------------------*        
000400*    APPEND-ONLY - THIS IS THE FD RECORD FOR AUDIT-LOG-OUT.               
000500*    5500-WRITE-AUDIT-LOG IS THE ONLY PARAGRAPH THAT WRITES IT.           
000600*    NO PARAGRAPH MAY REWRITE OR DELETE A ROW ONCE WRITTEN.               
000700*----------------------------------------------------------------*        
000800*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
000900*----------------------------------------------------------------*        
001000 01  CD-AUDIT-REC.                                                        
001100     05  LOG-PACKAGE-ID                     PIC X(10).                    
001200     05  LOG-STATUS                         PIC X(10).                    
001300         88  LOG-STAT-PENDING               VALUE 'PENDING'.              
001400         88  LOG-STAT-ASSIGNED              VALUE 'ASSIGNED'.             
001500         88  LOG-STAT-DELIVERED             VALUE 'DELIVERED'.            
001600         88  LOG-STAT-REASSIGNED            VALUE 'REASSIGNED'.           
001700     05  LOG-TIMESTAMP                      PIC 9(18).                    
001800     05  FILLER                             PIC X(12).                    
