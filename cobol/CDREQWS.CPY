000100*----------------------------------------------------------------*        
000200*    CDREQWS  -  CD0000/CD0100 CALL LINKAGE BLOCK                *        
000300*----------------------------------------------------------------*        
000400*    CD0000 BUILDS ONE OF THESE PER TRANSACTION READ FROM                 
000500*    TRANSACTION-IN AND CALLS CD0100 WITH IT, MUCH AS SM0000              
000600*    PASSED WS-COMMAREA ON EACH EXEC CICS LINK TO A WORKER                
000700*    PROGRAM.  CD-REQ-FUNCTION TELLS CD0100 WHETHER THIS IS A             
000800*    NORMAL TRANSACTION CALL OR THE END-OF-FILE FINALIZE CALL             
000900*    THAT REWRITES THE MASTERS AND CLOSES THE ENGINE'S FILES.             
001000*----------------------------------------------------------------*        
001100*    R. OKONKWO    1994-11-02  ORIGINAL LAYOUT                            
001200*----------------------------------------------------------------*        
001300 01  CD-REQUEST-BLOCK.                                                    
001400     05  CD-REQ-FUNCTION                    PIC X(01).                    
001500         88  CD-REQ-IS-TRANSACTION          VALUE '1'.                    
001600         88  CD-REQ-IS-FINALIZE             VALUE '2'.                    
001700     05  CD-REQ-TXN-CODE                    PIC X(24).                    
001800     05  CD-REQ-ARG-1                       PIC X(10).                    
001900     05  CD-REQ-ARG-2                       PIC X(10).                    
002000     05  CD-REQ-ARG-3                       PIC 9(18).                    
002100     05  CD-REQ-ARG-3-X REDEFINES CD-REQ-ARG-3                            
002200                                             PIC X(18).                   
002300     05  CD-REQ-ARG-4                       PIC X(01).                    
002400     05  CD-RESP-STATUS                     PIC X(02).                    
002500         88  CD-RESP-OK                     VALUE '00'.                   
002600         88  CD-RESP-REJECTED               VALUE '10'.                   
002700     05  CD-RESP-MESSAGE                    PIC X(40).                    
002800     05  FILLER                             PIC X(04).                    
