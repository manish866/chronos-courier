000100*----------------------------------------------------------------*        
000200*    CDTRNWS  -  TRANSACTION-IN RECORD LAYOUT                    *        
000300*----------------------------------------------------------------*        
000400*    ONE FIXED-LENGTH TRANSACTION PER LINE ON TRANSACTION-IN.             
000500*    TXN-CODE SELECTS WHICH OF THE NINE DISPATCH UNITS APPLIES;           
000600*    THE FOUR ARGUMENT FIELDS ARE REUSED ACROSS TRANSACTION               
000700*    TYPES - SEE THE 1000-DISPATCH EVALUATE IN CD0100 FOR THE             
000800*    PER-CODE MEANING OF EACH ARGUMENT.                                   
000900*----------------------------------------------------------------*        
001000*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
001100*    R. OKONKWO    1994-11-02  WIDENED TXN-ARG-3 FOR MILLIS               
001200*----------------------------------------------------------------*        
001300 01  CD-TRANSACTION-REC.                                                  
001400     05  TXN-CODE                          PIC X(24).                     
001500         88  TXN-IS-PLACE-ORDER            VALUE 'PLACE_ORDER'.           
001600         88  TXN-IS-REGISTER-RIDER         VALUE 'REGISTER_RIDER'.        
001700         88  TXN-IS-UPDATE-RIDER           VALUE 'UPDATE_RIDER'.          
001800         88  TXN-IS-DELIVER                VALUE 'DELIVER'.               
001900         88  TXN-IS-RIDER-OFFLINE          VALUE 'RIDER_OFFLINE'.         
002000         88  TXN-IS-RPT-RIDER-PKGS                                        
002100                              VALUE 'REPORT_RIDER_PACKAGES'.              
002200         88  TXN-IS-RPT-EXPRESS-MISSED                                    
002300                              VALUE 'REPORT_EXPRESS_MISSED'.              
002400     05  TXN-ARG-1                         PIC X(10).                     
002500     05  TXN-ARG-2                         PIC X(10).                     
002600     05  TXN-ARG-3                         PIC 9(18).                     
002700     05  TXN-ARG-3-X REDEFINES TXN-ARG-3   PIC X(18).                     
002800     05  TXN-ARG-4                         PIC X(01).                     
002900     05  FILLER                            PIC X(02).                     
