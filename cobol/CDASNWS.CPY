000100*----------------------------------------------------------------*        
000200*    CDASNWS  -  ASSIGNMENT RECORD LAYOUT AND ASSIGNMENT TABLE   *        
000300*----------------------------------------------------------------*        
000400*    IN-MEMORY ONLY - NO ASSIGNMENT FILE IS CARRIED TO DISK.              
000500*    ONE ROW IS APPENDED EACH TIME A PACKAGE IS HANDED TO A               
000600*    RIDER, BY 3200-BEST-RIDER-ASSIGN OR 3300-ASSIGN-ON-AVAIL.            
000700*----------------------------------------------------------------*        
000800*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
000900*----------------------------------------------------------------*        
001000 01  CD-ASSIGNMENT-REC.                                                   
001100     05  ASN-RIDER-ID                       PIC X(10).                    
001200     05  ASN-PACKAGE-ID                     PIC X(10).                    
001300     05  ASN-ASSIGNED-TIME                  PIC 9(18).                    
001400     05  FILLER                             PIC X(12).                    
001500                                                                          
001600 01  CD-ASSIGNMENT-TABLE-CONTROLS.                                        
001700     05  ASN-MAX-ASSIGNMENTS                PIC 9(4) COMP                 
001800                                             VALUE 2000.                  
001900     05  WS-ASSIGNMENT-COUNT                PIC S9(4) COMP                
002000                                             VALUE ZERO.                  
002100 01  CD-ASSIGNMENT-TABLE.                                                 
002200     05  ASN-ENTRY OCCURS 2000 TIMES                                      
002300                   DEPENDING ON WS-ASSIGNMENT-COUNT                       
002400                   INDEXED BY ASN-IDX.                                    
002500         10  ASN-T-RIDER-ID                 PIC X(10).                    
002600         10  ASN-T-PACKAGE-ID               PIC X(10).                    
002700         10  ASN-T-ASSIGNED-TIME            PIC 9(18).                    
