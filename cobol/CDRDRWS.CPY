000100*----------------------------------------------------------------*        
000200*    CDRDRWS  -  RIDER RECORD LAYOUT AND RIDER TABLE             *        
000300*----------------------------------------------------------------*        
000400*    USED AS THE RIDER-MASTER FD RECORD (5100-LOAD-MASTERS,      *        
000500*    5900-REWRITE-MASTERS IN CD0100) AND AS THE SHAPE OF EACH             
000600*    RIDER-TABLE ENTRY HELD IN WORKING-STORAGE FOR THE LIFE OF            
000700*    THE RUN.  RDR-MAX-RIDERS BOUNDS THE TABLE - RAISE IT AND             
000800*    RECOMPILE IF A FLEET EXCEEDS IT.                                     
000900*----------------------------------------------------------------*        
001000*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
001100*    T. OYELARAN   1991-08-19  ADDED FRAGILE-CAPABLE FLAG                 
001200*    R. OKONKWO    1994-11-02  RELIABILITY WIDENED TO S9V99               
001300*    R. OKONKWO    1995-06-02  MTR-1230 - RDR-ID-X REDEFINED OVER         
001400*                              THE WHOLE RECORD, NOT JUST THE ID,         
001500*                              SO 5110-LOAD-ONE-RIDER IN CD0100           
001600*                              CAN DUMP IT VERBATIM ON A BAD              
001700*                              STATUS BYTE                                
001800*----------------------------------------------------------------*        
001900 01  CD-RIDER-REC.                                                        
002000     05  RDR-ID                             PIC X(10).                    
002100     05  RDR-STATUS                         PIC X(10).                    
002200         88  RDR-STAT-AVAILABLE             VALUE 'AVAILABLE'.            
002300         88  RDR-STAT-BUSY                  VALUE 'BUSY'.                 
002400         88  RDR-STAT-OFFLINE               VALUE 'OFFLINE'.              
002500     05  RDR-RELIABILITY                    PIC S9V99.                    
002600     05  RDR-FRAGILE-CAPABLE                PIC X(01).                    
002700         88  RDR-CAN-CARRY-FRAGILE          VALUE 'Y'.                    
002800     05  RDR-CURRENT-LOAD                   PIC 9(04).                    
002900     05  FILLER                             PIC X(12).                    
003000*----------------------------------------------------------------*        
003100*    RDR-ID-X - THE WHOLE 40-BYTE RECORD REDEFINED FLAT SO A              
003200*    DAMAGED RIDER-MASTER ROW CAN BE DISPLAYED FOR HAND REPAIR            
003300*    WITHOUT REGARD TO WHERE THE BAD FIELD ACTUALLY FALLS.                
003400*    MTR-1230.                                                            
003500*----------------------------------------------------------------*        
003600 01  RDR-ID-X REDEFINES CD-RIDER-REC        PIC X(40).                    
003700                                                                          
003800 01  CD-RIDER-TABLE-CONTROLS.                                             
003900     05  RDR-MAX-RIDERS                     PIC 9(4) COMP                 
004000                                             VALUE 0200.                  
004100     05  WS-RIDER-COUNT                     PIC S9(4) COMP                
004200                                             VALUE ZERO.                  
004300 01  CD-RIDER-TABLE.                                                      
004400     05  RDR-ENTRY OCCURS 0200 TIMES                                      
004500                    DEPENDING ON WS-RIDER-COUNT                           
004600                    INDEXED BY RDR-IDX.                                   
004700         10  RDR-T-ID                       PIC X(10).                    
004800         10  RDR-T-STATUS                   PIC X(10).                    
004900             88  RDR-T-AVAILABLE            VALUE 'AVAILABLE'.            
005000             88  RDR-T-BUSY                 VALUE 'BUSY'.                 
005100             88  RDR-T-OFFLINE              VALUE 'OFFLINE'.              
005200         10  RDR-T-RELIABILITY              PIC S9V99.                    
005300         10  RDR-T-FRAGILE-CAPABLE          PIC X(01).                    
005400             88  RDR-T-CAN-CARRY-FRAGILE    VALUE 'Y'.                    
005500         10  RDR-T-CURRENT-LOAD             PIC 9(04).                    
