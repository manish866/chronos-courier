000100*----------------------------------------------------------------*        
000200*    CDPKGWS  -  PACKAGE RECORD LAYOUT, PACKAGE TABLE AND        *        
000300*                PENDING-QUEUE                                   *        
000400*----------------------------------------------------------------*        
000500*    USED AS THE PACKAGE-MASTER FD RECORD (5100-LOAD-MASTERS,             
000600*    5900-REWRITE-MASTERS IN CD0100) AND AS THE SHAPE OF EACH             
000700*    PACKAGE-TABLE ENTRY.  PENDING-QUEUE HOLDS THE IDS OF                 
000800*    UN-ASSIGNED PACKAGES IN DISPATCH PRIORITY ORDER - SEE                
000900*    3150-ENQUEUE-PENDING FOR THE INSERTION RULE.                         
001000*----------------------------------------------------------------*        
001100*    D. HALVORSEN  1989-04-11  ORIGINAL LAYOUT                            
001200*    T. OYELARAN   1991-08-19  ADDED FRAGILE FLAG AND PICKUP TIME         
001300*    R. OKONKWO    1995-06-02  MTR-1230 - ADDED PKG-DEADLINE-X SO         
001400*                              5120-LOAD-ONE-PACKAGE IN CD0100 CAN        
001500*                              SHOW THE RAW BYTES OF A NON-NUMERIC        
001600*                              DEADLINE READ OFF THE MASTER               
001700*----------------------------------------------------------------*        
001800 01  CD-PACKAGE-REC.                                                      
001900     05  PKG-ID                             PIC X(10).                    
002000     05  PKG-PRIORITY                       PIC X(08).                    
002100         88  PKG-PRI-EXPRESS                VALUE 'EXPRESS'.              
002200         88  PKG-PRI-STANDARD               VALUE 'STANDARD'.             
002300     05  PKG-ORDER-TIME                     PIC 9(18).                    
002400     05  PKG-DEADLINE                       PIC 9(18).                    
002500*    PKG-DEADLINE-X - RAW ALPHANUMERIC VIEW FOR THE BAD-DEADLINE          
002600*    DIAGNOSTIC IN 5120-LOAD-ONE-PACKAGE.  MTR-1230.                      
002700     05  PKG-DEADLINE-X REDEFINES PKG-DEADLINE                            
002800                                             PIC X(18).                   
002900     05  PKG-FRAGILE                        PIC X(01).                    
003000         88  PKG-IS-FRAGILE                 VALUE 'Y'.                    
003100     05  PKG-STATUS                         PIC X(10).                    
003200         88  PKG-STAT-PENDING               VALUE 'PENDING'.              
003300         88  PKG-STAT-ASSIGNED              VALUE 'ASSIGNED'.             
003400         88  PKG-STAT-DELIVERED             VALUE 'DELIVERED'.            
003500     05  PKG-ASSIGNED-RIDER-ID              PIC X(10).                    
003600     05  PKG-PICKUP-TIME                    PIC 9(18).                    
003700     05  PKG-DELIVERY-TIME                  PIC 9(18).                    
003800     05  FILLER                             PIC X(39).                    
003900                                                                          
004000 01  CD-PACKAGE-TABLE-CONTROLS.                                           
004100     05  PKG-MAX-PACKAGES                   PIC 9(4) COMP                 
004200                                             VALUE 2000.                  
004300     05  WS-PACKAGE-COUNT                   PIC S9(4) COMP                
004400                                             VALUE ZERO.                  
004500 01  CD-PACKAGE-TABLE.                                                    
004600     05  PKG-ENTRY OCCURS 2000 TIMES                                      
004700                   DEPENDING ON WS-PACKAGE-COUNT                          
004800                   INDEXED BY PKG-IDX.                                    
004900         10  PKG-T-ID                       PIC X(10).                    
005000         10  PKG-T-PRIORITY                 PIC X(08).                    
005100             88  PKG-T-EXPRESS              VALUE 'EXPRESS'.              
005200             88  PKG-T-STANDARD             VALUE 'STANDARD'.             
005300         10  PKG-T-ORDER-TIME               PIC 9(18).                    
005400         10  PKG-T-DEADLINE                 PIC 9(18).                    
005500         10  PKG-T-FRAGILE                  PIC X(01).                    
005600             88  PKG-T-IS-FRAGILE           VALUE 'Y'.                    
005700         10  PKG-T-STATUS                   PIC X(10).                    
005800             88  PKG-T-PENDING              VALUE 'PENDING'.              
005900             88  PKG-T-ASSIGNED             VALUE 'ASSIGNED'.             
006000             88  PKG-T-DELIVERED            VALUE 'DELIVERED'.            
006100         10  PKG-T-ASSIGNED-RIDER-ID        PIC X(10).                    
006200         10  PKG-T-PICKUP-TIME              PIC 9(18).                    
006300         10  PKG-T-DELIVERY-TIME            PIC 9(18).                    
006400                                                                          
006500*----------------------------------------------------------------*        
006600*    PENDING-QUEUE - ONE ENTRY PER UN-ASSIGNED PACKAGE, HELD IN           
006700*    DISPATCH PRIORITY ORDER (EXPRESS BEFORE STANDARD, THEN               
006800*    EARLIEST DEADLINE, THEN EARLIEST ORDER TIME).  PQ-ENTRY-ID           
006900*    IS THE KEY BACK INTO CD-PACKAGE-TABLE VIA SEARCH.                    
007000*----------------------------------------------------------------*        
007100 01  CD-PENDING-QUEUE-CONTROLS.                                           
007200     05  WS-PENDING-COUNT                   PIC S9(4) COMP                
007300                                             VALUE ZERO.                  
007400 01  CD-PENDING-QUEUE.                                                    
007500     05  PQ-ENTRY OCCURS 2000 TIMES                                       
007600                  DEPENDING ON WS-PENDING-COUNT                           
007700                  INDEXED BY PQ-IDX.                                      
007800         10  PQ-ENTRY-ID                    PIC X(10).                    
007900         10  PQ-ENTRY-PRIORITY              PIC X(08).                    
008000         10  PQ-ENTRY-DEADLINE              PIC 9(18).                    
008100         10  PQ-ENTRY-ORDER-TIME            PIC 9(18).                    
008200         10  PQ-ENTRY-FRAGILE               PIC X(01).                    
